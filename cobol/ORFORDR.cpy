000100******************************************************************
000200*    COPY MEMBER  = ORFORDR                                      *
000300*                                                                *
000400*    DESCRIPTIVE NAME = POSTED ORDER RECORD - ORDER FILE         *
000500*                                                                *
000600*    SISTEMA .............. ORF - ORDER FULFILLMENT             *
000700*    USADO POR ........... ORDFUL01                             *
000800*    TAM.REG. ............ 214 BYTES                            *
000900*------------------------------------------------------------   *
001000*                    DESCRIPTION OF FIELDS                     *
001100*------------------------------------------------------------   *
001200* FIELD                  | DESCRIPTION                         *
001300*------------------------+----------------------------------   *
001400* OR-ORDER-ID            | SEQUENTIALLY ASSIGNED ORDER ID      *
001500* OR-PRODUCT-ID          | PRODUCT ORDERED                     *
001600* OR-PRODUCT-NAME        | PRODUCT NAME, COPIED FROM THE        *
001700*                        | INVENTORY LOOKUP AT ORDER TIME       *
001800* OR-QUANTITY            | QUANTITY ORDERED                     *
001900* OR-STATUS              | ORDER STATUS - ONLY 'PLACED' IS       *
002000*                        | EVER PRODUCED BY THIS JOB             *
002100* OR-ORDER-DATE          | DATE ORDER WAS PLACED, CCYYMMDD       *
002200* OR-ORDER-DATE-R        | REDEFINES OR-ORDER-DATE BY CC/YY/MM/  *
002300*                        | DD, SAME PURPOSE AS IB-EXPIRY-DATE-R  *
002400*                        | IN ORFBATR                            *
002500* OR-RESERVED-BATCHES    | COMMA SEPARATED LIST OF BATCH IDS      *
002600*                        | STOCK WAS DRAWN FROM (TEXT FORM)       *
002700* OR-MESSAGE             | HUMAN READABLE OUTCOME MESSAGE         *
002800*------------------------------------------------------------   *
002900*    CHANGE ACTIVITY                                            *
003000*    1988-04-12 RA  TKT-0410  INITIAL VERSION                    *
003100*    1994-06-20 RA  TKT-0588  ADDED OR-ORDER-DATE-R REDEFINES SO *
003200*                             THE DAILY POSTING LISTING CAN SHOW *
003300*                             CCYY-MM-DD                         *
003400******************************************************************
003500     01  OR-ORDER-RECORD.
003600         05  OR-ORDER-ID             PIC 9(09).
003700         05  OR-PRODUCT-ID           PIC 9(09).
003800         05  OR-PRODUCT-NAME         PIC X(30).
003900         05  OR-QUANTITY             PIC 9(07).
004000         05  OR-STATUS               PIC X(10).
004100         05  OR-ORDER-DATE           PIC 9(08).
004200         05  OR-ORDER-DATE-R REDEFINES OR-ORDER-DATE.
004300             10  OR-ORD-CCYY         PIC 9(04).
004400             10  OR-ORD-MM           PIC 9(02).
004500             10  OR-ORD-DD           PIC 9(02).
004600         05  OR-RESERVED-BATCHES     PIC X(80).
004700         05  OR-MESSAGE              PIC X(60).
004800         05  FILLER                  PIC X(01).
