000100******************************************************************
000200*    COPY MEMBER  = ORFWORK                                      *
000300*                                                                *
000400*    DESCRIPTIVE NAME = WORKING STORAGE FOR THE ORDER            *
000500*                       FULFILLMENT BATCH RUN - RESERVATION      *
000600*                       REQUEST/RESPONSE AREAS, THE ORDER         *
000700*                       RESPONSE AREA, AND THE IN-MEMORY BATCH    *
000800*                       TABLE THE RESERVATION LOGIC SEARCHES      *
000900*                       AGAINST                                  *
001000*                                                                *
001100*    SISTEMA .............. ORF - ORDER FULFILLMENT             *
001200*    USADO POR ........... ORDFUL01                             *
001300*------------------------------------------------------------   *
001400*    CHANGE ACTIVITY                                            *
001500*    1988-04-12 RA  TKT-0410  INITIAL VERSION                    *
001600*    1992-07-14 RA  TKT-0477  ADDED WS-HANDLER-TYPE AND           *
001700*                             WS-RESERVED-BATCH-IDS FOR THE       *
001800*                             HANDLER SELECTION/FALLBACK LOGIC    *
001900*    1993-11-02 RA  TKT-0512  ADDED WT-BATCH-KEY-VIEW REDEFINES   *
002000*                             SO THE TABLE LOAD CAN SET THE       *
002100*                             ASCENDING KEY IN ONE MOVE           *
002200*    1994-06-20 RA  TKT-0588  ADDED WS-TODAY-DATE-R REDEFINES     *
002300*                             FOR THE ORDER-DATE STAMP            *
002400*    1999-03-22 JBM TKT-0701  ADDED TRAILING FILLER TO WS-COUNTERS*
002500*                             - EVERY 01-LEVEL GROUP IN THIS      *
002600*                             MEMBER CARRIES A SLACK BYTE         *
002700*    2003-09-05 MSR TKT-0744  MOVED WS-NEXT-ORDER-ID AND          *
002800*                             WS-BATCH-COUNT OUT TO 77-LEVEL      *
002900*                             ITEMS, MATCHING THE SHOP'S OWN      *
003000*                             STANDALONE-COUNTER HABIT            *
003100*    2004-02-11 MSR TKT-0779  ADDED DEPENDING ON WS-BATCH-COUNT   *
003200*                             TO WT-BATCH-TABLE-ENTRY SO SEARCH   *
003300*                             ALL ONLY WALKS LOADED ROWS - FIXED  *
003400*                             KEY RUNS BELOW 2000 BATCHES          *
003500******************************************************************
003600*
003700*    RESERVATION REQUEST / RESPONSE - INVENTORY SERVICE LAYER
003800*
003900     01  WS-UPDATE-REQUEST.
004000         05  REQ-PRODUCT-ID          PIC 9(09).
004100         05  REQ-QUANTITY            PIC 9(07).
004200         05  REQ-RESERVED-BATCH-IDS  PIC 9(09) OCCURS 20 TIMES.
004300         05  FILLER                  PIC X(01).
004400*
004500     01  WS-UPDATE-RESPONSE.
004600         05  RESP-SUCCESS            PIC X(01).
004700             88  RESP-WAS-SUCCESSFUL      VALUE 'Y'.
004800         05  RESP-MESSAGE            PIC X(60).
004900         05  RESP-PRODUCT-ID         PIC 9(09).
005000         05  RESP-QUANTITY           PIC 9(07).
005100         05  RESP-BATCH-IDS          PIC 9(09) OCCURS 20 TIMES.
005200         05  FILLER                  PIC X(01).
005300*
005400*    ORDER RESPONSE - ORDER SERVICE LAYER
005500*
005600     01  WS-ORDER-RESPONSE.
005700         05  ORESP-ORDER-ID          PIC 9(09).
005800         05  ORESP-PRODUCT-ID        PIC 9(09).
005900         05  ORESP-PRODUCT-NAME      PIC X(30).
006000         05  ORESP-QUANTITY          PIC 9(07).
006100         05  ORESP-STATUS            PIC X(10).
006200         05  ORESP-BATCH-IDS         PIC 9(09) OCCURS 20 TIMES.
006300         05  ORESP-MESSAGE           PIC X(60).
006400         05  FILLER                  PIC X(01).
006500*
006600*    STANDALONE COUNTERS CARRIED AT 77-LEVEL, THE SHOP'S OWN HABIT FOR
006700*    A SINGLE RUNNING TOTAL THAT ISN'T PART OF A LARGER GROUP (VRS010).
006800*    WS-BATCH-COUNT IS DECLARED AHEAD OF WT-BATCH-TABLE BELOW SINCE IT
006900*    IS THE OCCURS DEPENDING ON OBJECT FOR THAT TABLE (VRS013)
007000*
007100     77  WS-NEXT-ORDER-ID            PIC 9(09)   COMP VALUE 1.
007200     77  WS-BATCH-COUNT              PIC 9(06)   COMP VALUE ZERO.
007300*
007400*    IN-MEMORY BATCH TABLE - LOADED FROM THE SORTED BATCH FILE
007500*    AND SEARCHED BY PRODUCT-ID/EXPIRY-DATE ASCENDING, STANDING
007600*    IN FOR THE INDEXED READ THE SHOP DOES NOT HAVE AVAILABLE ON
007700*    A LINE SEQUENTIAL FILE. OCCURS IS BOUNDED BY WS-BATCH-COUNT SO
007800*    SEARCH ALL NEVER WALKS PAST THE ROWS 0310-LOAD-ONE-BATCH
007900*    ACTUALLY LOADED (VRS013)
008000*
008100     01  WT-BATCH-TABLE.
008200         05  WT-BATCH-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
008300                 DEPENDING ON WS-BATCH-COUNT
008400                 ASCENDING KEY IS WT-PRODUCT-ID WT-EXPIRY-DATE
008500                 INDEXED BY WT-IDX.
008600             10  WT-BATCH-KEY-VIEW.
008700                 15  WT-PRODUCT-ID       PIC 9(09).
008800                 15  WT-EXPIRY-DATE      PIC 9(08).
008900             10  WT-BATCH-ID             PIC 9(09).
009000             10  WT-PRODUCT-NAME         PIC X(30).
009100             10  WT-BATCH-QTY            PIC S9(07).
009200             10  FILLER                  PIC X(01).
009300*
009400*    SWITCHES
009500*
009600     01  WS-SWITCHES.
009700         05  WS-ORDER-REQ-EOF-SW     PIC X(01)   VALUE 'N'.
009800             88  ORDER-REQ-EOF               VALUE 'Y'.
009900         05  WS-BATCH-EOF-SW         PIC X(01)   VALUE 'N'.
010000             88  BATCH-LOAD-EOF              VALUE 'Y'.
010100         05  WS-PRODUCT-FOUND-SW     PIC X(01)   VALUE 'N'.
010200             88  PRODUCT-WAS-FOUND           VALUE 'Y'.
010300         05  WS-RESERVE-OK-SW        PIC X(01)   VALUE 'N'.
010400             88  RESERVE-WAS-OK               VALUE 'Y'.
010500         05  FILLER                  PIC X(01).
010600*
010700*    COUNTERS AND ACCUMULATORS - ALL COMP, NONE OF THIS IS MONEY
010800*
010900     01  WS-COUNTERS.
011000         05  WS-ORDERS-PLACED        PIC 9(06)   COMP.
011100         05  WS-ORDERS-REJECTED      PIC 9(06)   COMP.
011200         05  WS-TOTAL-AVAILABLE      PIC S9(09)  COMP.
011300         05  WS-REMAINING-QTY        PIC S9(09)  COMP.
011400         05  WS-TO-RESERVE           PIC S9(09)  COMP.
011500         05  WS-RESERVED-COUNT       PIC 9(04)   COMP.
011600         05  WS-FIRST-IDX            PIC 9(06)   COMP.
011700         05  WS-LAST-IDX             PIC 9(06)   COMP.
011800         05  WS-SCAN-SUB             PIC 9(06)   COMP.
011900         05  WS-LEAD-SPACES          PIC 9(02)   COMP.
012000         05  WS-STR-PTR              PIC 9(03)   COMP.
012100         05  FILLER                  PIC X(01).
012200*
012300*    HANDLER SELECTION WORK AREA AND THE BATCH ID LIST BUILT BY
012400*    WHICHEVER HANDLER IS SELECTED (VRS002)
012500*
012600     01  WS-HANDLER-WORK.
012700         05  WS-HANDLER-TYPE         PIC X(04).
012800         05  WS-RESERVED-BATCH-IDS   PIC 9(09) OCCURS 20 TIMES.
012900         05  FILLER                  PIC X(01).
013000*
013100*    MESSAGE AND TEXT-BUILDING WORK AREAS
013200*
013300     01  WS-MESSAGES.
013400         05  WS-PRODUCT-ID-EDIT      PIC ZZZZZZZZ9.
013500         05  WS-ID-EDIT              PIC ZZZZZZZZ9.
013600         05  WS-QTY-EDIT             PIC ZZZZZZZZ9.
013700         05  WS-REMAIN-EDIT          PIC ZZZZZZZZ9.
013800         05  FILLER                  PIC X(01).
013900*
014000*    TODAY'S DATE, USED TO STAMP OR-ORDER-DATE ON EVERY ORDER
014100*    POSTED IN THIS RUN
014200*
014300     01  WS-TODAY-DATE               PIC 9(08).
014400     01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
014500         05  WS-TODAY-CCYY           PIC 9(04).
014600         05  WS-TODAY-MM             PIC 9(02).
014700         05  WS-TODAY-DD             PIC 9(02).
