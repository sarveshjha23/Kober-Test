000100******************************************************************
000200*    COPY MEMBER  = ORFTRNR                                      *
000300*                                                                *
000400*    DESCRIPTIVE NAME = ORDER REQUEST TRANSACTION RECORD -       *
000500*                       ORDER REQUEST FILE                       *
000600*                                                                *
000700*    SISTEMA .............. ORF - ORDER FULFILLMENT             *
000800*    USADO POR ........... ORDFUL01                             *
000900*    TAM.REG. ............ 017 BYTES                            *
001000*------------------------------------------------------------   *
001100*                    DESCRIPTION OF FIELDS                     *
001200*------------------------------------------------------------   *
001300* FIELD                  | DESCRIPTION                         *
001400*------------------------+----------------------------------   *
001500* OT-PRODUCT-ID          | PRODUCT BEING ORDERED                *
001600* OT-QUANTITY            | QUANTITY REQUESTED                   *
001700*------------------------------------------------------------   *
001800*    CHANGE ACTIVITY                                            *
001900*    1988-04-12 RA  TKT-0410  INITIAL VERSION                    *
002000*    2003-09-05 MSR TKT-0744  ADDED TRAILING FILLER SO THIS       *
002100*                             RECORD MATCHES THE SLACK-BYTE       *
002200*                             HABIT IN ORFBATR/ORFORDR -          *
002300*                             ORDER-REQUEST-FILE DD WIDENED       *
002400*                             TO 17 BYTES PER RECORD TO MATCH     *
002500******************************************************************
002600     01  OT-ORDER-REQUEST.
002700         05  OT-PRODUCT-ID           PIC 9(09).
002800         05  OT-QUANTITY             PIC 9(07).
002900         05  FILLER                  PIC X(01).
