000100******************************************************************
000200*    COPY MEMBER  = ORFBATR                                      *
000300*                                                                *
000400*    DESCRIPTIVE NAME = STOCK BATCH RECORD - INVENTORY BATCH FILE*
000500*                       AND INVENTORY BATCH OUT FILE             *
000600*                                                                *
000700*    SISTEMA .............. ORF - ORDER FULFILLMENT             *
000800*    USADO POR ........... ORDFUL01                             *
000900*    TAM.REG. ............ 064 BYTES                            *
001000*------------------------------------------------------------   *
001100*                    DESCRIPTION OF FIELDS                     *
001200*------------------------------------------------------------   *
001300* FIELD                  | DESCRIPTION                         *
001400*------------------------+----------------------------------   *
001500* IB-BATCH-ID            | UNIQUE ID OF THE STOCK BATCH        *
001600* IB-PRODUCT-ID          | PRODUCT THE BATCH BELONGS TO        *
001700* IB-PRODUCT-NAME        | DESCRIPTIVE NAME OF THE PRODUCT     *
001800* IB-BATCH-QTY           | UNITS CURRENTLY AVAILABLE           *
001900* IB-EXPIRY-DATE         | EXPIRY DATE, CCYYMMDD                *
002000* IB-EXPIRY-DATE-R       | REDEFINES IB-EXPIRY-DATE BY CC/YY/MM/*
002100*                        | DD SO THE YEAR AND MONTH CAN BE      *
002200*                        | EDITED INDEPENDENTLY WHEN A BATCH IS *
002300*                        | LISTED ON THE OPERATOR JOB LOG       *
002400*------------------------------------------------------------   *
002500*    CHANGE ACTIVITY                                            *
002600*    1988-04-12 RA  TKT-0410  INITIAL VERSION - BATCH/EXPIRY     *
002700*                             KEYED LAYOUT FOR THE FIFO RESERVE  *
002800*    1993-11-02 RA  TKT-0512  ADDED IB-EXPIRY-DATE-R REDEFINES   *
002900*                             SO JOB-LOG LISTINGS CAN SHOW CCYY- *
003000*                             MM-DD INSTEAD OF RAW CCYYMMDD      *
003100******************************************************************
003200     01  IB-BATCH-RECORD.
003300         05  IB-BATCH-ID             PIC 9(09).
003400         05  IB-PRODUCT-ID           PIC 9(09).
003500         05  IB-PRODUCT-NAME         PIC X(30).
003600         05  IB-BATCH-QTY            PIC S9(07).
003700         05  IB-EXPIRY-DATE          PIC 9(08).
003800         05  IB-EXPIRY-DATE-R REDEFINES IB-EXPIRY-DATE.
003900             10  IB-EXP-CCYY         PIC 9(04).
004000             10  IB-EXP-MM           PIC 9(02).
004100             10  IB-EXP-DD           PIC 9(02).
004200         05  FILLER                  PIC X(01).
