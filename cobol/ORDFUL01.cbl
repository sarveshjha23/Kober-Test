000100*===============================================================*
000200* PROGRAMA  : ORDFUL01
000300* ANALISTA  : RICARDO ANDRADE
000400* DATA      : 12/04/1988
000500* SISTEMA   : ORF - ORDER FULFILLMENT
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - BATCH - COBOL PARA PRODUCAO
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : RESERVAR ESTOQUE PELO METODO FIFO POR DATA DE
001000*             VALIDADE E LANCAR OS PEDIDOS COLOCADOS CONTRA O
001100*             ESTOQUE RESERVADO
001200* ARQUIVOS  : INVBATIN  - LOTES DE ESTOQUE (ENTRADA)
001300*             INVBATOT  - LOTES DE ESTOQUE (SAIDA, QUANTIDADES
001400*                         ATUALIZADAS)
001500*             ORDREQIN  - PEDIDOS A PROCESSAR (ENTRADA)
001600*             ORDEROUT  - PEDIDOS COLOCADOS (SAIDA)
001700* JOB DEF   : B090290.LIB.JCL(ORFDFCLU)
001800*----------------------------------------------------------------
001900* VRS014 MSR 20/02/2004 - SPECIAL-NAMES REDUZIDA A NUMERIC-VALUE-
002000*                         CLASS, A UNICA CLAUSULA REALMENTE USADA;
002100*                         TOP-OF-FORM E AS CHAVES UPSI-0 FORAM
002200*                         RETIRADAS (NAO HAVIA IMPRESSAO NEM LOGICA
002300*                         DE RERUN). NOVO PASSO 0 EM 2000-PLACE-
002400*                         ORDER REJEITA PRODUCT-ID/QUANTITY NAO
002500*                         NUMERICOS ANTES DE USAR OS CAMPOS - TKT-0788
002600* VRS013 MSR 11/02/2004 - WT-BATCH-TABLE-ENTRY PASSA A USAR OCCURS
002700*                         DEPENDING ON WS-BATCH-COUNT; ANTES O
002800*                         SEARCH ALL VARRIA AS 2000 POSICOES FIXAS
002900*                         MESMO COM MENOS LOTES CARREGADOS - TKT-0779
003000* VRS012 MSR 22/09/2003 - LIMPEZA DE COMENTARIOS NOS CABECALHOS DE
003100*                         SECAO (0800/1000/2300/2400/3000/3500/4000)
003200*                         QUE AINDA CITAVAM NOMES DE CLASSE/METODO
003300*                         DO LEVANTAMENTO ORIGINAL - TKT-0751
003400* VRS011 MSR 09/09/2003 - CTE-DEFAULT-HANDLER (77) CRIADA PARA O
003500*                         FALLBACK DE 3500-SELECT-HANDLER-TYPE;
003600*                         WS-NEXT-ORDER-ID E WS-BATCH-COUNT MOVIDOS
003700*                         PARA NIVEL 77 EM ORFWORK - TKT-0744
003800* VRS010 MSR 14/08/2003 - CHAMADA A 3500-SELECT-HANDLER-TYPE EM
003900*                         3600-RESERVE-INVENTORY PASSA A DEIXAR
004000*                         WS-HANDLER-TYPE COMO VEIO DO PEDIDO -
004100*                         O FALLBACK PARA FIFO NA EVALUATE SO
004200*                         ENTRA SE O TIPO NAO FOR RECONHECIDO
004300* VRS009 JBM 22/03/1999 - PARAGRAFOS 0810/2110/2320/3021/3022/
004400*                         4010/4110 DESMEMBRADOS DOS PERFORM
004500*                         VARYING EM LINHA, PARA SEGUIR O PADRAO
004600*                         DA CASA DE LACO SO POR PERFORM DE
004700*                         PARAGRAFO
004800* VRS008 JBM 11/01/1999 - VIRADA DO SECULO - ORDER-DATE E
004900*                         EXPIRY-DATE SAO CCYYMMDD DE 8 POSICOES
005000*                         DESDE A ORIGEM; CONFIRMADO QUE NAO HA
005100*                         CAMPO DE ANO COM 2 POSICOES NESTE
005200*                         PROGRAMA - NENHUM AJUSTE NECESSARIO
005300* VRS007 JBM 06/05/1997 - CORRIGE REJEICAO DE PEDIDO QUANDO O
005400*                         ARQUIVO DE LOTES VEM VAZIO PARA O
005500*                         PRODUTO; MENSAGEM "PRODUCT NOT FOUND"
005600*                         NAO ESTAVA SENDO GRAVADA NO JOB LOG
005700* VRS006 RA  20/02/1996 - AJUSTE NA REGRA 6 - VALIDACAO DE
005800*                         QUANTIDADE DISPONIVEL NO NIVEL DO
005900*                         PEDIDO PASSOU A SOMAR TODOS OS LOTES
006000*                         DO PRODUTO, NAO SO OS COM SALDO
006100* VRS005 RA  03/10/1995 - REWRITE DO ARQUIVO DE SAIDA DE LOTES
006200*                         PASSA A SER FEITO UMA UNICA VEZ NO
006300*                         FIM DO JOB, NAO MAIS A CADA PEDIDO
006400* VRS004 RA  20/06/1994 - ACRESCENTA OR-ORDER-DATE-R EM ORFORDR
006500*                         E ESTAMPA A DATA DO SISTEMA EM CADA
006600*                         PEDIDO COLOCADO
006700* VRS003 RA  02/11/1993 - TROCA O REGISTRO SEQUENCIAL UNICO POR
006800*                         UMA TABELA EM MEMORIA COM SEARCH ALL,
006900*                         ORDENADA PRODUTO/VALIDADE, PARA EVITAR
007000*                         RELEITURA DO ARQUIVO DE LOTES A CADA
007100*                         PEDIDO
007200* VRS002 RA  14/07/1992 - IMPLEMENTA A REGRA DE FALLBACK DO
007300*                         HANDLER (SE O TIPO PEDIDO NAO EXISTIR
007400*                         NO REGISTRO, USA FIFO)
007500* VRS001 RA  12/04/1988 - IMPLANTACAO - RESERVA FIFO POR
007600*                         VALIDADE E LANCAMENTO DE PEDIDOS
007700*===============================================================*
007800*
007900*************************
008000 IDENTIFICATION DIVISION.
008100*************************
008200 PROGRAM-ID.    ORDFUL01.
008300 AUTHOR.        RICARDO ANDRADE.
008400 INSTALLATION.  LABORATORIO DE APLICACOES DE ESTOQUE.
008500 DATE-WRITTEN.  12/04/1988.
008600 DATE-COMPILED.
008700 SECURITY.      NENHUM - SEM DADOS SIGILOSOS NESTE JOB.
008800*
008900***********************
009000 ENVIRONMENT  DIVISION.
009100***********************
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400*    NUMERIC-VALUE-CLASS BACKS THE TRANSACTION-RECORD EDIT AT STEP 0
009500*    OF 2000-PLACE-ORDER (VRS014) - NO PRINTED REPORT OR UPSI-DRIVEN
009600*    RERUN LOGIC IN THIS JOB, SO NEITHER IS DECLARED HERE
009700     CLASS NUMERIC-VALUE-CLASS IS "0" THRU "9".
009800*
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT INVENTORY-BATCH-FILE
010200         ASSIGN TO INVBATIN
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-INVBATIN-STATUS.
010500*
010600     SELECT SORT-WORK-FILE
010700         ASSIGN TO SORTWK01.
010800*
010900     SELECT SORTED-BATCH-FILE
011000         ASSIGN TO SRTBATWK
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS WS-SRTBATWK-STATUS.
011300*
011400     SELECT INVENTORY-BATCH-OUT-FILE
011500         ASSIGN TO INVBATOT
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         FILE STATUS IS WS-INVBATOT-STATUS.
011800*
011900     SELECT ORDER-REQUEST-FILE
012000         ASSIGN TO ORDREQIN
012100         ORGANIZATION IS LINE SEQUENTIAL
012200         FILE STATUS IS WS-ORDREQIN-STATUS.
012300*
012400     SELECT ORDER-FILE
012500         ASSIGN TO ORDEROUT
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS WS-ORDEROUT-STATUS.
012800*
012900****************
013000 DATA  DIVISION.
013100****************
013200 FILE SECTION.
013300*----------------------------------------------------------------*
013400 FD  INVENTORY-BATCH-FILE.
013500*----------------------------------------------------------------*
013600 01  IB-BATCH-FILE-REC           PIC X(64).
013700*----------------------------------------------------------------*
013800 SD  SORT-WORK-FILE.
013900*----------------------------------------------------------------*
014000*    THE SORT WORK RECORD MIRRORS THE PHYSICAL BYTE LAYOUT OF
014100*    IB-BATCH-RECORD (ORFBATR) FIELD FOR FIELD SO THE SORT CAN
014200*    KEY ON SW-PRODUCT-ID/SW-EXPIRY-DATE IN THEIR TRUE POSITIONS
014300 01  SW-BATCH-SORT-REC.
014400     05  SW-BATCH-ID             PIC 9(09).
014500     05  SW-PRODUCT-ID           PIC 9(09).
014600     05  SW-PRODUCT-NAME         PIC X(30).
014700     05  SW-BATCH-QTY            PIC S9(07).
014800     05  SW-EXPIRY-DATE          PIC 9(08).
014900     05  FILLER                  PIC X(01).
015000*----------------------------------------------------------------*
015100 FD  SORTED-BATCH-FILE.
015200*----------------------------------------------------------------*
015300 01  SB-BATCH-FILE-REC           PIC X(64).
015400*----------------------------------------------------------------*
015500 FD  INVENTORY-BATCH-OUT-FILE.
015600*----------------------------------------------------------------*
015700 01  IB-BATCH-OUT-FILE-REC       PIC X(64).
015800*----------------------------------------------------------------*
015900 FD  ORDER-REQUEST-FILE.
016000*----------------------------------------------------------------*
016100 01  OT-ORDER-REQUEST-FILE-REC   PIC X(17).
016200*----------------------------------------------------------------*
016300 FD  ORDER-FILE.
016400*----------------------------------------------------------------*
016500 01  OR-ORDER-FILE-REC           PIC X(214).
016600*
016700*-----------------------*
016800 WORKING-STORAGE SECTION.
016900*-----------------------*
017000*
017100*    PROGRAM CONSTANT - ONLY HANDLER REGISTERED TODAY (VRS010)
017200*
017300     77  CTE-DEFAULT-HANDLER         PIC X(04)   VALUE 'FIFO'.
017400*
017500*    RECORD LAYOUTS COPIED FROM THE SHOP'S COPYBOOK LIBRARY
017600*
017700     COPY ORFBATR.
017800     COPY ORFTRNR.
017900     COPY ORFORDR.
018000     COPY ORFWORK.
018100*
018200*    FILE STATUS WORK AREAS
018300*
018400 01  WS-FILE-STATUS-FIELDS.
018500     05  WS-INVBATIN-STATUS      PIC X(02).
018600         88  INVBATIN-SUCCESSFUL         VALUE '00'.
018700         88  INVBATIN-AT-END             VALUE '10'.
018800     05  WS-SRTBATWK-STATUS      PIC X(02).
018900         88  SRTBATWK-SUCCESSFUL         VALUE '00'.
019000         88  SRTBATWK-AT-END             VALUE '10'.
019100     05  WS-INVBATOT-STATUS      PIC X(02).
019200         88  INVBATOT-SUCCESSFUL         VALUE '00'.
019300     05  WS-ORDREQIN-STATUS      PIC X(02).
019400         88  ORDREQIN-SUCCESSFUL         VALUE '00'.
019500         88  ORDREQIN-AT-END             VALUE '10'.
019600     05  WS-ORDEROUT-STATUS      PIC X(02).
019700         88  ORDEROUT-SUCCESSFUL         VALUE '00'.
019800     05  FILLER                  PIC X(01).
019900*
020000*    CONSTANT MESSAGE TEXT - THE WORDING IS PART OF THE BUSINESS
020100*    RULE, NOT JUST COSMETIC, SO IT IS HELD HERE RATHER THAN
020200*    BUILT UP PIECE BY PIECE IN THE PROCEDURE DIVISION
020300*
020400 01  WS-CONSTANT-TEXT.
020500     05  WS-MSG-PRODUCT-NOT-FOUND.
020600         10  FILLER              PIC X(22)
020700             VALUE 'PRODUCT NOT FOUND WITH'.
020800         10  FILLER              PIC X(04) VALUE ' ID:'.
020900         10  WS-MSG-PNF-ID       PIC X(09).
021000         10  FILLER              PIC X(25) VALUE SPACES.
021100     05  WS-MSG-INSUFFICIENT-BATCH.
021200         10  FILLER              PIC X(22)
021300             VALUE 'INSUFFICIENT INVENTORY'.
021400         10  FILLER              PIC X(13)
021500             VALUE '. STILL NEED '.
021600         10  WS-MSG-IB-QTY       PIC X(09).
021700         10  FILLER              PIC X(10) VALUE ' UNITS.'.
021800         10  FILLER              PIC X(06) VALUE SPACES.
021900     05  WS-MSG-INSUFFICIENT-ORDER.
022000         10  FILLER              PIC X(22)
022100             VALUE 'INSUFFICIENT INVENTORY'.
022200         10  FILLER              PIC X(13)
022300             VALUE '. AVAILABLE: '.
022400         10  WS-MSG-IO-AVAIL     PIC X(09).
022500         10  FILLER              PIC X(13)
022600             VALUE ', REQUESTED: '.
022700         10  WS-MSG-IO-REQ       PIC X(09).
022800         10  FILLER              PIC X(04) VALUE SPACES.
022900     05  FILLER                  PIC X(01).
023000*
023100*********************
023200 PROCEDURE  DIVISION.
023300*********************
023400*
023500*---------------------------------
023600 0000-MAIN-LINE.
023700*---------------------------------
023800     PERFORM 0100-INITIALIZE
023900         THRU 0100-EXIT.
024000     PERFORM 0200-SORT-BATCH-FILE
024100         THRU 0200-EXIT.
024200     PERFORM 0300-LOAD-BATCH-TABLE
024300         THRU 0300-EXIT.
024400     PERFORM 1000-PROCESS-ORDER-REQUESTS
024500         THRU 1000-EXIT.
024600     PERFORM 0800-REWRITE-BATCH-FILE
024700         THRU 0800-EXIT.
024800     PERFORM 0900-WRAPUP
024900         THRU 0900-EXIT.
025000     STOP RUN.
025100*---------------------------------
025200 0100-INITIALIZE.
025300*---------------------------------
025400     MOVE 1 TO WS-NEXT-ORDER-ID.
025500     MOVE ZERO TO WS-BATCH-COUNT
025600                  WS-ORDERS-PLACED
025700                  WS-ORDERS-REJECTED.
025800     MOVE SPACES TO WS-HANDLER-TYPE.
025900     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
026000     OPEN INPUT  ORDER-REQUEST-FILE.
026100     IF NOT ORDREQIN-SUCCESSFUL
026200         DISPLAY 'ORDFUL01 - OPEN FAILED ON ORDREQIN - STATUS '
026300                  WS-ORDREQIN-STATUS
026400         GO TO 9999-ABEND
026500     END-IF.
026600     OPEN OUTPUT ORDER-FILE.
026700     IF NOT ORDEROUT-SUCCESSFUL
026800         DISPLAY 'ORDFUL01 - OPEN FAILED ON ORDEROUT - STATUS '
026900                  WS-ORDEROUT-STATUS
027000         GO TO 9999-ABEND
027100     END-IF.
027200*---------------------------------
027300 0100-EXIT.
027400*---------------------------------
027500     EXIT.
027600*---------------------------------
027700 0200-SORT-BATCH-FILE.
027800*---------------------------------
027900*    THE SHOP HAS NO INDEXED ACCESS TO THE BATCH FILE, SO IT IS
028000*    SORTED PRODUCT/EXPIRY ASCENDING HERE AND THE SORTED COPY IS
028100*    LOADED INTO A TABLE BELOW FOR SEARCH ALL LOOKUPS - THIS IS
028200*    THE FIFO-BY-EXPIRY ORDERING REQUIRED BY THE RESERVATION
028300*    LOGIC (VRS001)
028400*
028500     SORT SORT-WORK-FILE
028600         ON ASCENDING KEY SW-PRODUCT-ID
028700                          SW-EXPIRY-DATE
028800         USING INVENTORY-BATCH-FILE
028900         GIVING SORTED-BATCH-FILE.
029000*---------------------------------
029100 0200-EXIT.
029200*---------------------------------
029300     EXIT.
029400*---------------------------------
029500 0300-LOAD-BATCH-TABLE.
029600*---------------------------------
029700     OPEN INPUT SORTED-BATCH-FILE.
029800     IF NOT SRTBATWK-SUCCESSFUL
029900         DISPLAY 'ORDFUL01 - OPEN FAILED ON SRTBATWK - STATUS '
030000                  WS-SRTBATWK-STATUS
030100         GO TO 9999-ABEND
030200     END-IF.
030300     PERFORM 0310-LOAD-ONE-BATCH
030400         THRU 0310-EXIT
030500         UNTIL BATCH-LOAD-EOF.
030600     CLOSE SORTED-BATCH-FILE.
030700*---------------------------------
030800 0300-EXIT.
030900*---------------------------------
031000     EXIT.
031100*---------------------------------
031200 0310-LOAD-ONE-BATCH.
031300*---------------------------------
031400     READ SORTED-BATCH-FILE INTO IB-BATCH-RECORD
031500         AT END
031600             MOVE 'Y' TO WS-BATCH-EOF-SW
031700     END-READ.
031800     IF NOT BATCH-LOAD-EOF
031900         ADD 1 TO WS-BATCH-COUNT
032000         MOVE IB-PRODUCT-ID  TO WT-PRODUCT-ID (WS-BATCH-COUNT)
032100         MOVE IB-EXPIRY-DATE TO WT-EXPIRY-DATE (WS-BATCH-COUNT)
032200         MOVE IB-BATCH-ID    TO WT-BATCH-ID (WS-BATCH-COUNT)
032300         MOVE IB-PRODUCT-NAME TO WT-PRODUCT-NAME (WS-BATCH-COUNT)
032400         MOVE IB-BATCH-QTY   TO WT-BATCH-QTY (WS-BATCH-COUNT)
032500     END-IF.
032600*---------------------------------
032700 0310-EXIT.
032800*---------------------------------
032900     EXIT.
033000*---------------------------------
033100 0800-REWRITE-BATCH-FILE.
033200*---------------------------------
033300*    PERSISTS THE UPDATED BATCH QUANTITIES - ONE PASS OVER THE
033400*    FINAL TABLE STATE AT THE END OF THE JOB HAS THE SAME EFFECT AS
033500*    REWRITING EVERY BATCH AFTER EACH RESERVATION, SINCE A BATCH
033600*    THAT WAS NEVER TOUCHED IS WRITTEN BACK UNCHANGED
033700*    (VRS005)
033800*
033900     OPEN OUTPUT INVENTORY-BATCH-OUT-FILE.
034000     IF NOT INVBATOT-SUCCESSFUL
034100         DISPLAY 'ORDFUL01 - OPEN FAILED ON INVBATOT - STATUS '
034200                  WS-INVBATOT-STATUS
034300         GO TO 9999-ABEND
034400     END-IF.
034500     MOVE 1 TO WS-SCAN-SUB.
034600     PERFORM 0810-REWRITE-ONE-BATCH
034700         THRU 0810-EXIT
034800         UNTIL WS-SCAN-SUB > WS-BATCH-COUNT.
034900     CLOSE INVENTORY-BATCH-OUT-FILE.
035000*---------------------------------
035100 0800-EXIT.
035200*---------------------------------
035300     EXIT.
035400*---------------------------------
035500 0810-REWRITE-ONE-BATCH.
035600*---------------------------------
035700     MOVE WT-PRODUCT-ID (WS-SCAN-SUB)
035800         TO IB-PRODUCT-ID.
035900     MOVE WT-EXPIRY-DATE (WS-SCAN-SUB)
036000         TO IB-EXPIRY-DATE.
036100     MOVE WT-BATCH-ID (WS-SCAN-SUB)
036200         TO IB-BATCH-ID.
036300     MOVE WT-PRODUCT-NAME (WS-SCAN-SUB)
036400         TO IB-PRODUCT-NAME.
036500     MOVE WT-BATCH-QTY (WS-SCAN-SUB)
036600         TO IB-BATCH-QTY.
036700     WRITE IB-BATCH-OUT-FILE-REC FROM IB-BATCH-RECORD.
036800     ADD 1 TO WS-SCAN-SUB.
036900*---------------------------------
037000 0810-EXIT.
037100*---------------------------------
037200     EXIT.
037300*---------------------------------
037400 0900-WRAPUP.
037500*---------------------------------
037600     CLOSE ORDER-REQUEST-FILE
037700           ORDER-FILE.
037800     DISPLAY 'ORDFUL01 - ORDERS PLACED:   ' WS-ORDERS-PLACED.
037900     DISPLAY 'ORDFUL01 - ORDERS REJECTED: ' WS-ORDERS-REJECTED.
038000*---------------------------------
038100 0900-EXIT.
038200*---------------------------------
038300     EXIT.
038400*---------------------------------
038500 9999-ABEND.
038600*---------------------------------
038700*    ANY FILE OPEN FAILURE LANDS HERE - THE JOB CANNOT CONTINUE
038800*    WITHOUT ITS FILES, SO IT GOES DOWN HARD RATHER THAN LIMPING
038900*    THROUGH WITH PARTIAL DATA
039000*
039100     DISPLAY 'ORDFUL01 - JOB ABENDING ON FILE OPEN ERROR'.
039200     STOP RUN.
039300*
039400*=================================================================
039500*    ORDER PLACEMENT LOGIC
039600*=================================================================
039700*---------------------------------
039800 1000-PROCESS-ORDER-REQUESTS.
039900*---------------------------------
040000     PERFORM 1010-READ-ORDER-REQUEST
040100         THRU 1010-EXIT.
040200     PERFORM 2000-PLACE-ORDER
040300         THRU 2000-EXIT
040400         UNTIL ORDER-REQ-EOF.
040500*---------------------------------
040600 1000-EXIT.
040700*---------------------------------
040800     EXIT.
040900*---------------------------------
041000 1010-READ-ORDER-REQUEST.
041100*---------------------------------
041200     READ ORDER-REQUEST-FILE INTO OT-ORDER-REQUEST
041300         AT END
041400             MOVE 'Y' TO WS-ORDER-REQ-EOF-SW
041500     END-READ.
041600*---------------------------------
041700 1010-EXIT.
041800*---------------------------------
041900     EXIT.
042000*---------------------------------
042100 2000-PLACE-ORDER.
042200*---------------------------------
042300*    STEP 0 - REJECT A TRANSACTION RECORD THAT DID NOT COME IN AS
042400*    CLEAN NUMERIC DATA BEFORE IT IS MOVED INTO ANY ARITHMETIC OR
042500*    TABLE-SUBSCRIPT FIELD.  ORDER-REQUEST-FILE IS LINE SEQUENTIAL
042600*    WITH NO RECORD-LEVEL EDIT ON THE WAY IN, SO THIS IS THE ONLY
042700*    GUARD AGAINST A SHORT OR GARBLED TRANSACTION (VRS014)
042800*
042900     IF OT-PRODUCT-ID IS NOT NUMERIC-VALUE-CLASS
043000             OR OT-QUANTITY IS NOT NUMERIC-VALUE-CLASS
043100         MOVE 'ORDER REQUEST HAS NON-NUMERIC PRODUCT-ID OR QUANTITY'
043200              TO ORESP-MESSAGE
043300         PERFORM 2500-REJECT-ORDER
043400             THRU 2500-EXIT
043500         GO TO 2000-DONE
043600     END-IF.
043700*
043800*    STEP 1 - READ CURRENT INVENTORY FOR THE PRODUCT.  A "NOT
043900*    FOUND" HERE IS WRAPPED BEHIND A DIFFERENT, MORE GENERIC
044000*    MESSAGE THAN THE ONE THE INVENTORY LOOKUP ITSELF WOULD GIVE
044100*    (BUSINESS RULE - THE ORDER-LEVEL CALLER OBSCURES THE
044200*    ORIGINAL INVENTORY ERROR)
044300*
044400     MOVE OT-PRODUCT-ID TO REQ-PRODUCT-ID.
044500     PERFORM 3000-GET-INVENTORY-BY-PRODUCT
044600         THRU 3000-EXIT.
044700     IF NOT PRODUCT-WAS-FOUND
044800         MOVE 'PRODUCT NOT FOUND OR INVENTORY SERVICE UNAVAILABLE'
044900              TO ORESP-MESSAGE
045000         PERFORM 2500-REJECT-ORDER
045100             THRU 2500-EXIT
045200     ELSE
045300         PERFORM 2100-VALIDATE-AVAILABLE-QTY
045400             THRU 2100-EXIT
045500         IF NOT RESERVE-WAS-OK
045600             PERFORM 2500-REJECT-ORDER
045700                 THRU 2500-EXIT
045800         ELSE
045900             PERFORM 2200-POST-ORDER-RECORD
046000                 THRU 2200-EXIT
046100         END-IF
046200     END-IF.
046300*---------------------------------
046400 2000-DONE.
046500*---------------------------------
046600     PERFORM 1010-READ-ORDER-REQUEST
046700         THRU 1010-EXIT.
046800*---------------------------------
046900 2000-EXIT.
047000*---------------------------------
047100     EXIT.
047200*---------------------------------
047300 2100-VALIDATE-AVAILABLE-QTY.
047400*---------------------------------
047500*    STEP 2/3 - INDEPENDENT ORDER-LEVEL SUM OF ALL BATCH
047600*    QUANTITIES FOR THE PRODUCT, COMPARED TO THE QUANTITY
047700*    REQUESTED.  THIS DUPLICATES THE ALL-OR-NOTHING CHECK THE
047800*    RESERVATION PARAGRAPH MAKES ON ITS OWN BELOW (BUSINESS
047900*    RULE 6) - BOTH CHECKS STAY IN, EACH WITH ITS OWN WORDING
048000*
048100     MOVE ZERO TO WS-TOTAL-AVAILABLE.
048200     MOVE WS-FIRST-IDX TO WS-SCAN-SUB.
048300     PERFORM 2110-SUM-ONE-BATCH
048400         THRU 2110-EXIT
048500         UNTIL WS-SCAN-SUB > WS-LAST-IDX.
048600     MOVE 'N' TO WS-RESERVE-OK-SW.
048700     IF WS-TOTAL-AVAILABLE < OT-QUANTITY
048800         MOVE WS-TOTAL-AVAILABLE TO WS-QTY-EDIT
048900         MOVE WS-QTY-EDIT TO WS-MSG-IO-AVAIL
049000         MOVE OT-QUANTITY TO WS-REMAIN-EDIT
049100         MOVE WS-REMAIN-EDIT TO WS-MSG-IO-REQ
049200         MOVE WS-MSG-INSUFFICIENT-ORDER TO ORESP-MESSAGE
049300     ELSE
049400         MOVE OT-QUANTITY TO REQ-QUANTITY
049500         PERFORM 3700-UPDATE-INVENTORY
049600             THRU 3700-EXIT
049700         IF RESP-WAS-SUCCESSFUL
049800             MOVE 'Y' TO WS-RESERVE-OK-SW
049900         ELSE
050000             STRING 'FAILED TO RESERVE INVENTORY: '
050100                    RESP-MESSAGE
050200                 DELIMITED BY SIZE
050300                 INTO ORESP-MESSAGE
050400         END-IF
050500     END-IF.
050600*---------------------------------
050700 2100-EXIT.
050800*---------------------------------
050900     EXIT.
051000*---------------------------------
051100 2110-SUM-ONE-BATCH.
051200*---------------------------------
051300     ADD WT-BATCH-QTY (WS-SCAN-SUB) TO WS-TOTAL-AVAILABLE.
051400     ADD 1 TO WS-SCAN-SUB.
051500*---------------------------------
051600 2110-EXIT.
051700*---------------------------------
051800     EXIT.
051900*---------------------------------
052000 2200-POST-ORDER-RECORD.
052100*---------------------------------
052200*    STEP 5 - ASSEMBLE AND WRITE THE ORDER RECORD, THEN THE
052300*    ORDER RESPONSE
052400*
052500     PERFORM 2400-NEXT-ORDER-ID
052600         THRU 2400-EXIT.
052700     MOVE OT-PRODUCT-ID     TO OR-PRODUCT-ID.
052800     MOVE WT-PRODUCT-NAME (WS-FIRST-IDX) TO OR-PRODUCT-NAME.
052900     MOVE OT-QUANTITY       TO OR-QUANTITY.
053000     MOVE 'PLACED'          TO OR-STATUS.
053100     MOVE WS-TODAY-DATE     TO OR-ORDER-DATE.
053200     PERFORM 2300-BUILD-BATCH-ID-TEXT
053300         THRU 2300-EXIT.
053400     MOVE 'ORDER PLACED. INVENTORY RESERVED.' TO OR-MESSAGE.
053500     WRITE OR-ORDER-FILE-REC FROM OR-ORDER-RECORD.
053600     ADD 1 TO WS-ORDERS-PLACED.
053700     MOVE OR-ORDER-ID       TO ORESP-ORDER-ID.
053800     MOVE OR-PRODUCT-ID     TO ORESP-PRODUCT-ID.
053900     MOVE OR-PRODUCT-NAME   TO ORESP-PRODUCT-NAME.
054000     MOVE OR-QUANTITY       TO ORESP-QUANTITY.
054100     MOVE OR-STATUS         TO ORESP-STATUS.
054200     MOVE OR-MESSAGE        TO ORESP-MESSAGE.
054300     MOVE RESP-BATCH-IDS    TO ORESP-BATCH-IDS.
054400*---------------------------------
054500 2200-EXIT.
054600*---------------------------------
054700     EXIT.
054800*---------------------------------
054900 2300-BUILD-BATCH-ID-TEXT.
055000*---------------------------------
055100*    BUSINESS RULE 8 - THE RESERVED BATCH-ID LIST IS WRITTEN OUT AS
055200*    COMMA-SEPARATED DECIMAL TEXT, NOT A BINARY ARRAY, SO IT PRINTS
055300*    AND SEARCHES CLEANLY ON THE ORDER FILE. AN EMPTY RESERVATION
055400*    LIST LEAVES OR-RESERVED-BATCHES BLANK
055500*
055600     MOVE SPACES TO OR-RESERVED-BATCHES.
055700     MOVE 1 TO WS-STR-PTR.
055800     IF WS-RESERVED-COUNT > 0
055900         MOVE 1 TO WS-SCAN-SUB
056000         PERFORM 2320-APPEND-ONE-ID
056100             THRU 2320-EXIT
056200             UNTIL WS-SCAN-SUB > WS-RESERVED-COUNT
056300     END-IF.
056400*---------------------------------
056500 2300-EXIT.
056600*---------------------------------
056700     EXIT.
056800*---------------------------------
056900 2310-STRIP-LEADING-ZEROS.
057000*---------------------------------
057100*    COUNTS THE LEADING SPACES LEFT IN A ZZZZZZZZ9 EDITED FIELD
057200*    SO CALLERS CAN REFERENCE-MODIFY PAST THEM - NO INTRINSIC
057300*    FUNCTION IS USED, PER SHOP STANDARD
057400*
057500     MOVE ZERO TO WS-LEAD-SPACES.
057600     INSPECT WS-ID-EDIT TALLYING WS-LEAD-SPACES
057700         FOR LEADING SPACE.
057800*---------------------------------
057900 2310-EXIT.
058000*---------------------------------
058100     EXIT.
058200*---------------------------------
058300 2320-APPEND-ONE-ID.
058400*---------------------------------
058500     IF WS-SCAN-SUB > 1
058600         STRING ',' DELIMITED BY SIZE
058700             INTO OR-RESERVED-BATCHES
058800             WITH POINTER WS-STR-PTR
058900     END-IF.
059000     MOVE RESP-BATCH-IDS (WS-SCAN-SUB) TO WS-ID-EDIT.
059100     PERFORM 2310-STRIP-LEADING-ZEROS
059200         THRU 2310-EXIT.
059300     STRING WS-ID-EDIT (WS-LEAD-SPACES + 1 : 9 -
059400                         WS-LEAD-SPACES)
059500             DELIMITED BY SIZE
059600         INTO OR-RESERVED-BATCHES
059700         WITH POINTER WS-STR-PTR.
059800     ADD 1 TO WS-SCAN-SUB.
059900*---------------------------------
060000 2320-EXIT.
060100*---------------------------------
060200     EXIT.
060300*---------------------------------
060400 2400-NEXT-ORDER-ID.
060500*---------------------------------
060600*    THE ORDER-ID COUNTER IS THE ONLY SOURCE OF THE ORDER IDENTITY -
060700*    IT IS SEEDED TO 1 AT 0100-INITIALIZE AND POST-INCREMENTED HERE
060800*    FOR EVERY ORDER POSTED, SO THE CALLER ALWAYS GETS THE VALUE IN
060900*    EFFECT BEFORE THIS PARAGRAPH RUNS
061000*
061100     MOVE WS-NEXT-ORDER-ID TO OR-ORDER-ID.
061200     ADD 1 TO WS-NEXT-ORDER-ID.
061300*---------------------------------
061400 2400-EXIT.
061500*---------------------------------
061600     EXIT.
061700*---------------------------------
061800 2500-REJECT-ORDER.
061900*---------------------------------
062000     ADD 1 TO WS-ORDERS-REJECTED.
062100     DISPLAY 'ORDFUL01 - ORDER REJECTED FOR PRODUCT '
062200              OT-PRODUCT-ID ' - ' ORESP-MESSAGE.
062300*---------------------------------
062400 2500-EXIT.
062500*---------------------------------
062600     EXIT.
062700*
062800*=================================================================
062900*    INVENTORY SERVICE LOGIC
063000*=================================================================
063100*---------------------------------
063200 3000-GET-INVENTORY-BY-PRODUCT.
063300*---------------------------------
063400*    "GET INVENTORY BY PRODUCT" - SEARCH ALL LOCATES ANY ROW FOR
063500*    THE PRODUCT IN THE TABLE (LOADED PRODUCT/EXPIRY ASCENDING
063600*    AT 0300-LOAD-BATCH-TABLE); THE RANGE IS THEN WIDENED LEFT
063700*    AND RIGHT TO COVER EVERY BATCH FOR THE PRODUCT, SINCE THE
063800*    TABLE CAN HOLD SEVERAL EXPIRY-DATED ROWS PER PRODUCT
063900*
064000     MOVE 'N' TO WS-PRODUCT-FOUND-SW.
064100     SET WT-IDX TO 1.
064200     SEARCH ALL WT-BATCH-TABLE-ENTRY
064300         AT END
064400             PERFORM 3010-PRODUCT-NOT-FOUND
064500                 THRU 3010-EXIT
064600         WHEN WT-PRODUCT-ID (WT-IDX) = REQ-PRODUCT-ID
064700             MOVE 'Y' TO WS-PRODUCT-FOUND-SW
064800             PERFORM 3020-WIDEN-PRODUCT-RANGE
064900                 THRU 3020-EXIT
065000     END-SEARCH.
065100*---------------------------------
065200 3000-EXIT.
065300*---------------------------------
065400     EXIT.
065500*---------------------------------
065600 3010-PRODUCT-NOT-FOUND.
065700*---------------------------------
065800     MOVE REQ-PRODUCT-ID TO WS-PRODUCT-ID-EDIT.
065900     MOVE WS-PRODUCT-ID-EDIT TO WS-MSG-PNF-ID.
066000     MOVE WS-MSG-PRODUCT-NOT-FOUND TO ORESP-MESSAGE.
066100*---------------------------------
066200 3010-EXIT.
066300*---------------------------------
066400     EXIT.
066500*---------------------------------
066600 3020-WIDEN-PRODUCT-RANGE.
066700*---------------------------------
066800     MOVE WT-IDX TO WS-FIRST-IDX.
066900     MOVE WT-IDX TO WS-LAST-IDX.
067000     PERFORM 3021-SHIFT-FIRST-IDX
067100         THRU 3021-EXIT
067200         UNTIL WS-FIRST-IDX = 1 OR
067300             WT-PRODUCT-ID (WS-FIRST-IDX - 1) NOT = REQ-PRODUCT-ID.
067400     PERFORM 3022-SHIFT-LAST-IDX
067500         THRU 3022-EXIT
067600         UNTIL WS-LAST-IDX = WS-BATCH-COUNT OR
067700             WT-PRODUCT-ID (WS-LAST-IDX + 1) NOT = REQ-PRODUCT-ID.
067800*---------------------------------
067900 3020-EXIT.
068000*---------------------------------
068100     EXIT.
068200*---------------------------------
068300 3021-SHIFT-FIRST-IDX.
068400*---------------------------------
068500     SUBTRACT 1 FROM WS-FIRST-IDX.
068600*---------------------------------
068700 3021-EXIT.
068800*---------------------------------
068900     EXIT.
069000*---------------------------------
069100 3022-SHIFT-LAST-IDX.
069200*---------------------------------
069300     ADD 1 TO WS-LAST-IDX.
069400*---------------------------------
069500 3022-EXIT.
069600*---------------------------------
069700     EXIT.
069800*---------------------------------
069900 3500-SELECT-HANDLER-TYPE.
070000*---------------------------------
070100*    BUSINESS RULE 5 - HANDLER SELECTION WITH DEFAULT FALLBACK.
070200*    ONLY FIFO IS REGISTERED TODAY; AN UNKNOWN OR BLANK TYPE FALLS
070300*    BACK TO FIFO RATHER THAN ERRORING
070400*
070500     EVALUATE WS-HANDLER-TYPE
070600         WHEN 'FIFO'
070700             PERFORM 4000-FIFO-ALLOCATE-PRODUCT
070800                 THRU 4000-EXIT
070900         WHEN OTHER
071000             MOVE CTE-DEFAULT-HANDLER TO WS-HANDLER-TYPE
071100             PERFORM 4000-FIFO-ALLOCATE-PRODUCT
071200                 THRU 4000-EXIT
071300     END-EVALUATE.
071400*---------------------------------
071500 3500-EXIT.
071600*---------------------------------
071700     EXIT.
071800*---------------------------------
071900 3600-RESERVE-INVENTORY.
072000*---------------------------------
072100*    "RESERVE INVENTORY" - STEPS 1-6 OF THE SPEC'S RESERVE FLOW.
072200*    STEP 1 (READ BATCHES IN EXPIRY ORDER) IS ALREADY SATISFIED
072300*    BY THE TABLE LOAD; THIS PARAGRAPH DOES THE LOOKUP, THE
072400*    ALLOCATION, AND EITHER COMMITS OR DISCARDS IT
072500*
072600     PERFORM 3000-GET-INVENTORY-BY-PRODUCT
072700         THRU 3000-EXIT.
072800     IF NOT PRODUCT-WAS-FOUND
072900         MOVE 'N' TO WS-RESERVE-OK-SW
073000     ELSE
073100*        WS-HANDLER-TYPE IS NO LONGER FORCED HERE (VRS010) - IT IS
073200*        SET ONCE TO SPACES AT 0100-INITIALIZE AND THE FALLBACK IN
073300*        3500-SELECT-HANDLER-TYPE LEAVES IT AT 'FIFO' FOR THE REST
073400*        OF THE RUN
073500         PERFORM 3500-SELECT-HANDLER-TYPE
073600             THRU 3500-EXIT
073700     END-IF.
073800*---------------------------------
073900 3600-EXIT.
074000*---------------------------------
074100     EXIT.
074200*---------------------------------
074300 3700-UPDATE-INVENTORY.
074400*---------------------------------
074500*    "UPDATE INVENTORY" WRAPS RESERVE-INVENTORY AND TRANSLATES
074600*    ITS OUTCOME INTO THE RESPONSE RECORD - A REJECTION HERE IS
074700*    CAUGHT, NOT PROPAGATED, PER THE SPEC
074800*
074900     MOVE ZERO TO WS-RESERVED-COUNT.
075000     PERFORM 3600-RESERVE-INVENTORY
075100         THRU 3600-EXIT.
075200     IF RESERVE-WAS-OK
075300         MOVE 'Y' TO RESP-SUCCESS
075400         MOVE 'INVENTORY UPDATED SUCCESSFULLY' TO RESP-MESSAGE
075500         MOVE REQ-PRODUCT-ID TO RESP-PRODUCT-ID
075600         MOVE REQ-QUANTITY TO RESP-QUANTITY
075700         MOVE WS-RESERVED-BATCH-IDS TO RESP-BATCH-IDS
075800     ELSE
075900         MOVE 'N' TO RESP-SUCCESS
076000         MOVE ORESP-MESSAGE TO RESP-MESSAGE
076100     END-IF.
076200*---------------------------------
076300 3700-EXIT.
076400*---------------------------------
076500     EXIT.
076600*
076700*=================================================================
076800*    FIFO INVENTORY HANDLER
076900*=================================================================
077000*---------------------------------
077100 4000-FIFO-ALLOCATE-PRODUCT.
077200*---------------------------------
077300*    ALLOCATES REQ-QUANTITY ACROSS THE PRODUCT'S ROWS IN THE
077400*    TABLE, EARLIEST EXPIRY FIRST (THE TABLE IS ALREADY IN THAT
077500*    ORDER).  A SEPARATE SCAN COMPUTES WHETHER THE REQUEST CAN
077600*    BE SATISFIED AT ALL BEFORE ANY QUANTITY IS TOUCHED, SO A
077700*    SHORTAGE LEAVES THE TABLE EXACTLY AS IT WAS (BUSINESS
077800*    RULE 4 - ALL-OR-NOTHING)
077900*
078000     MOVE REQ-QUANTITY TO WS-REMAINING-QTY.
078100     MOVE WS-FIRST-IDX TO WS-SCAN-SUB.
078200     PERFORM 4010-SCAN-ONE-BATCH
078300         THRU 4010-EXIT
078400         UNTIL WS-SCAN-SUB > WS-LAST-IDX OR WS-REMAINING-QTY = 0.
078500     IF WS-REMAINING-QTY > 0
078600         MOVE WS-REMAINING-QTY TO WS-QTY-EDIT
078700         MOVE WS-QTY-EDIT TO WS-MSG-IB-QTY
078800         MOVE WS-MSG-INSUFFICIENT-BATCH TO ORESP-MESSAGE
078900         MOVE 'N' TO WS-RESERVE-OK-SW
079000     ELSE
079100         PERFORM 4100-COMMIT-ALLOCATION
079200             THRU 4100-EXIT
079300         MOVE 'Y' TO WS-RESERVE-OK-SW
079400     END-IF.
079500*---------------------------------
079600 4000-EXIT.
079700*---------------------------------
079800     EXIT.
079900*---------------------------------
080000 4010-SCAN-ONE-BATCH.
080100*---------------------------------
080200     IF WT-BATCH-QTY (WS-SCAN-SUB) > 0
080300         IF WT-BATCH-QTY (WS-SCAN-SUB) < WS-REMAINING-QTY
080400             SUBTRACT WT-BATCH-QTY (WS-SCAN-SUB)
080500                 FROM WS-REMAINING-QTY
080600         ELSE
080700             MOVE ZERO TO WS-REMAINING-QTY
080800         END-IF
080900     END-IF.
081000     ADD 1 TO WS-SCAN-SUB.
081100*---------------------------------
081200 4010-EXIT.
081300*---------------------------------
081400     EXIT.
081500*---------------------------------
081600 4100-COMMIT-ALLOCATION.
081700*---------------------------------
081800*    THE REQUEST FITS - THIS PASS ACTUALLY DEDUCTS THE BATCH
081900*    QUANTITIES AND BUILDS THE ORDERED LIST OF BATCH IDS DRAWN
082000*    FROM (BUSINESS RULES 1, 2 AND 3)
082100*
082200     MOVE REQ-QUANTITY TO WS-REMAINING-QTY.
082300     MOVE ZERO TO WS-RESERVED-COUNT.
082400     MOVE WS-FIRST-IDX TO WS-SCAN-SUB.
082500     PERFORM 4110-ALLOCATE-ONE-BATCH
082600         THRU 4110-EXIT
082700         UNTIL WS-SCAN-SUB > WS-LAST-IDX OR WS-REMAINING-QTY = 0.
082800*---------------------------------
082900 4100-EXIT.
083000*---------------------------------
083100     EXIT.
083200*---------------------------------
083300 4110-ALLOCATE-ONE-BATCH.
083400*---------------------------------
083500     IF WT-BATCH-QTY (WS-SCAN-SUB) > 0
083600         IF WT-BATCH-QTY (WS-SCAN-SUB) < WS-REMAINING-QTY
083700             MOVE WT-BATCH-QTY (WS-SCAN-SUB) TO WS-TO-RESERVE
083800         ELSE
083900             MOVE WS-REMAINING-QTY TO WS-TO-RESERVE
084000         END-IF
084100         SUBTRACT WS-TO-RESERVE FROM WT-BATCH-QTY (WS-SCAN-SUB)
084200         SUBTRACT WS-TO-RESERVE FROM WS-REMAINING-QTY
084300         ADD 1 TO WS-RESERVED-COUNT
084400         MOVE WT-BATCH-ID (WS-SCAN-SUB)
084500             TO WS-RESERVED-BATCH-IDS (WS-RESERVED-COUNT)
084600     END-IF.
084700     ADD 1 TO WS-SCAN-SUB.
084800*---------------------------------
084900 4110-EXIT.
085000*---------------------------------
085100     EXIT.
